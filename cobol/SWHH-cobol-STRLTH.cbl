000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STRLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE LENGTH OF THE SUPPLIED TEXT FIELD WITH
001300*          TRAILING SPACES STRIPPED.  A FULLY-BLANK FIELD GIVES
001400*          BACK ZERO, WHICH THE EDIT STEPS USE AS THEIR "FIELD IS
001500*          MISSING" TEST ON A REQUIRED ALPHANUMERIC VALUE.
001600*
001700******************************************************************
001800*CHANGE-LOG.
001900*
002000* DATE       INIT  TICKET      DESCRIPTION
002100* --------  ----  ----------  --------------------------------
002200* 01/23/88  JS    -           ORIGINAL VERSION, WRITTEN FOR THE     ORIG88
002300*                             PATIENT-COMMENT FREE-TEXT EDIT.
002400* 07/30/92  TGD   HD-0162     RECODED TO USE INSPECT TALLYING IN   HD-0162
002500*                             PLACE OF THE HOME-GROWN REVERSE-AND-
002600*                             COUNT LOOP; SAME RESULT, FEWER LINES.
002700* 12/03/98  KP    HD-0266     Y2K REMEDIATION REVIEW -- NO DATE    HD-0266
002800*                             FIELDS IN THIS MEMBER, NO CHANGE
002900*                             NEEDED.  LOGGED PER PROJECT CHECKLIST.
003000* 02/19/22  SAC   HD-0455     NOW CALLED FROM THE SMART-WATCH      HD-0455
003100*                             UPLOAD EDIT (HMEDIT) TO TEST WHETHER
003200*                             USERID, DEVICEID AND RECORDHASH WERE
003300*                             ACTUALLY SUPPLIED BY THE DEVICE.
003400* 03/11/23  NOA   HD-0473     ADDED THE LAST-BYTE QUICK CHECK      HD-0473
003500*                             BELOW; HMEDIT CALLS THIS ROUTINE ON
003600*                             EVERY READING IN THE UPLOAD, SO THE
003700*                             FULL INSPECT IS NOW SKIPPED WHENEVER
003800*                             THE FIELD CLEARLY RUNS ALL THE WAY
003900*                             TO POSITION 100.
004000*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-TRAILING-SPACE-COUNT   PIC S9(4) COMP.
005200
005300******************************************************************
005400*    WS-SCAN-AREA HOLDS A WORKING COPY OF THE CALLER'S FIELD SO
005500*    THE TWO REDEFINED VIEWS BELOW CAN BE USED TO SHORT-CIRCUIT
005600*    THE FULL TRAILING-SPACE SCAN WHEN IT IS OBVIOUSLY NOT NEEDED.
005700******************************************************************
005800 01  WS-SCAN-AREA.
005900     05  WS-SCAN-TEXT              PIC X(100).
006000
006100 01  WS-SCAN-LAST-BYTE-VIEW REDEFINES WS-SCAN-AREA.
006200     05  FILLER                    PIC X(99).
006300     05  WS-SCAN-LAST-BYTE         PIC X(01).
006400
006500 01  WS-SCAN-HALVES-VIEW REDEFINES WS-SCAN-AREA.
006600     05  WS-SCAN-FIRST-HALF        PIC X(50).
006700     05  WS-SCAN-SECOND-HALF       PIC X(50).
006800
006900*    CHARACTER-AT-A-TIME VIEW -- NOT WALKED TODAY, BUT HMEDIT'S
007000*    FIELD EDITS MAY EVENTUALLY WANT A PER-CHARACTER CLASS TEST
007100*    (E.G. A DEVICE-ID VALIDITY CHECK), SO THE VIEW IS CUT NOW
007200*    RATHER THAN RE-CUTTING THIS COPY MEMBER A THIRD TIME.
007300 01  WS-SCAN-TABLE-VIEW REDEFINES WS-SCAN-AREA.
007400     05  WS-SCAN-CHAR OCCURS 100 TIMES PIC X(01).
007500
007600 LINKAGE SECTION.
007700 01  TEXT1                     PIC X(100).
007800 01  RETURN-LTH                PIC S9(4) COMP.
007900
008000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008100 000-MAINLINE.
008200     MOVE TEXT1 TO WS-SCAN-TEXT.
008300     MOVE ZERO TO WS-TRAILING-SPACE-COUNT.
008400     IF WS-SCAN-LAST-BYTE NOT = SPACE
008500         MOVE 100 TO RETURN-LTH
008600     ELSE
008700         INSPECT WS-SCAN-TEXT TALLYING WS-TRAILING-SPACE-COUNT
008800                 FOR TRAILING SPACE
008900         COMPUTE RETURN-LTH = LENGTH OF WS-SCAN-TEXT
009000                             - WS-TRAILING-SPACE-COUNT
009100     END-IF.
009200     GOBACK.
