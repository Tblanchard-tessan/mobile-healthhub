000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/14/88.
000600 DATE-COMPILED. 11/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS A VALIDATED BATCH OF WEARABLE-DEVICE
001300*          HEALTH READINGS (BUILT BY HMEDIT) AGAINST THE HMMSTR
001400*          MASTER FILE.
001500*
001600*          A READING WHOSE KEY (USER + DEVICE + TIMESTAMP + HASH)
001700*          ALREADY EXISTS ON THE MASTER IS REWRITTEN IN PLACE --
001800*          THIS IS HOW A RESENT READING FROM THE VENDOR GATEWAY
001900*          IS ABSORBED WITHOUT DUPLICATING IT.  A NEW KEY IS
002000*          ADDED.  EITHER WAY THE READING IS "SYNCED"; A READING
002100*          THAT CANNOT BE POSTED IS COUNTED AS "FAILED" AND THE
002200*          JOB KEEPS GOING -- ONLY HMEDIT REJECTS A WHOLE BATCH,
002300*          THIS STEP NEVER DOES.
002400*
002500******************************************************************
002600*CHANGE-LOG.
002700*
002800* DATE       INIT  TICKET      DESCRIPTION
002900* --------  ----  ----------  --------------------------------
003000* 11/14/88  JS    -           ORIGINAL VERSION, CLONED FROM THE     ORIG88
003100*                             DALYUPDT IN-PATIENT CHARGES UPDATE
003200*                             SKELETON FOR THE BEDSIDE-MONITOR
003300*                             TELEMETRY POSTING STEP.
003400* 06/14/89  JS    HD-0091     ADDED THE VITAL-SIGN FIELDS TO THE   HD-0091
003500*                             MASTER RECORD.
003600* 03/02/91  TGD   HD-0144     ADDED THE TRAILER RECORD-COUNT       HD-0144
003700*                             BALANCE CHECK BELOW (ABENDS ON
003800*                             MISMATCH RATHER THAN POSTING A
003900*                             SHORT BATCH SILENTLY).
004000* 09/19/93  RMV   HD-0203     ADDED SPO2 TO THE MASTER RECORD.     HD-0203
004100* 11/08/95  RMV   HD-0218     WIDENED THE UNIT-ID KEY FIELD TO     HD-0218
004200*                             MATCH THE NEW BEDSIDE MONITORS.
004300* 02/27/97  MM    HD-0240     ADDED STRESS-SCORE TO THE MASTER     HD-0240
004400*                             RECORD.
004500* 12/03/98  KP    HD-0266     Y2K REMEDIATION -- HM-CREATED-DATE   HD-0266
004600*                             REVIEWED, ALREADY AN 8-DIGIT CCYY-
004700*                             MMDD FIELD SO NO FIX REQUIRED.
004800* 06/30/99  KP    HD-0266     Y2K SIGN-OFF.                        HD-0266
004900* 04/11/01  DWH   HD-0299     ADDED SLEEP-STAGE FIELDS.            HD-0299
005000* 08/15/04  DWH   HD-0317     ADDED MET AND ACTIVITY-INDEX FIELDS. HD-0317
005100* 05/02/13  PBC   HD-0381     REKEYED THE MASTER OFF DEVICE-ID     HD-0381
005200*                             PLUS A DEDUPE HASH INSTEAD OF THE
005300*                             6-DIGIT WARD TELEMETRY ID.
005400* 02/19/22  SAC   HD-0455     RETARGETED AT THE SMART-WATCH        HD-0455
005500*                             PLATFORM FEED; REPLACED THE OLD
005600*                             PER-CHARGE DOLLAR FIELDS WITH THE
005700*                             READING FIELDS CARRIED IN HMDALY.
005800* 09/07/22  SAC   HD-0461     ADDED THE EPOCH-MS-TO-SECONDS SPLIT  HD-0461
005900*                             BELOW; THE PLATFORM SENDS
006000*                             MILLISECOND TIMESTAMPS BUT THIS
006100*                             SHOP HAS NEVER STORED FINER THAN
006200*                             ONE-SECOND RESOLUTION.
006300* 01/30/23  SAC   HD-0470     ADDED THE SYNCED/FAILED/PARTIAL      HD-0470
006400*                             SUMMARY TRAILER ON HMSUMM FOR THE
006500*                             PLATFORM TEAM'S CALLBACK JOB.
006600* 06/02/23  NOA   HD-0479     CAPPED THE POSTING-ERROR LIST AT     HD-0479
006700*                             THE FIRST 5 MESSAGES.
006800* 07/19/23  NOA   HD-0486     CUT WS-REC-NO OVER TO A 77-LEVEL     HD-0486
006900*                             ITEM PER THE SHOP STANDARDS REVIEW;
007000*                             IT IS A LONE SCALAR COUNTER AND HAS
007100*                             NO BUSINESS SITTING UNDER AN 01.
007200* 07/26/23  NOA   HD-0488     DROPPED THE UNUSED CLASS HM-UPPER-   HD-0488
007300*                             ALPHA TEST AND THE UPSI-0 RERUN
007400*                             SWITCH FROM SPECIAL-NAMES -- SAME
007500*                             CLEANUP AS IN HMEDIT; NOTHING IN THE
007600*                             SHOP EVER SET UPSI-0 ON FOR THIS JOB.
007700* 08/02/23  NOA   HD-0490     800-CLASSIFY-OUTCOME WAS SUBTRACTING HD-0490
007800*                             THE RAW HHMMSSCC STAMPS, SO A RUN
007900*                             CROSSING A MINUTE OR HOUR BOUNDARY
008000*                             CAME OUT WITH A DURATION NOWHERE
008100*                             NEAR THE REAL ELAPSED TIME.  NOW
008200*                             WALKS EACH STAMP DOWN TO ELAPSED
008300*                             CENTISECONDS-SINCE-MIDNIGHT FIRST.
008400*
008500******************************************************************
008600
008700         INPUT FILE (VALIDATED)  -   DDS0001.HMVALID
008800
008900         MASTER FILE (VSAM KSDS) -   DDS0001.HMMSTR
009000
009100         OUTPUT FILE (SUMMARY)   -   DDS0001.HMSUMRY
009200
009300         DUMP FILE               -   SYSOUT
009400
009500******************************************************************
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SOURCE-COMPUTER. IBM-390.
009900 OBJECT-COMPUTER. IBM-390.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT SYSOUT
010500     ASSIGN TO UT-S-SYSOUT
010600       ORGANIZATION IS SEQUENTIAL.
010700
010800     SELECT HMVALID-FILE
010900     ASSIGN TO UT-S-HMVALD
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS IFCODE.
011200
011300     SELECT HMMSTR
011400     ASSIGN TO DA-S-HMMSTR
011500       ORGANIZATION IS INDEXED
011600       ACCESS MODE IS RANDOM
011700       RECORD KEY IS HM-MASTER-KEY
011800       FILE STATUS IS HM-MSTR-STATUS.
011900
012000     SELECT HMSUMM
012100     ASSIGN TO UT-S-HMSUMR
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS SFCODE.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  SYSOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 100 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SYSOUT-REC.
013300 01  SYSOUT-REC  PIC X(100).
013400
013500 FD  HMVALID-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 312 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS HM-VALID-AREA.
014100 01  HM-VALID-AREA PIC X(312).
014200
014300****** VSAM KSDS -- ONE RECORD PER DISTINCT READING EVER POSTED.
014400****** SEE SWHH-COPYBOOK-HMMSTR.CPY FOR THE RECORD.
014500 FD  HMMSTR
014600     LABEL RECORDS ARE STANDARD.
014700 COPY HMMSTR.
014800
014900****** UP TO THE FIRST 5 POSTING-ERROR MESSAGES, FOLLOWED BY THE
015000****** SYNCED/FAILED/DURATION/OUTCOME SUMMARY TRAILER.
015100 FD  HMSUMM
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 100 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS HM-SUMM-MSG-REC.
015700 01  HM-SUMM-MSG-REC.
015800     05  HM-SUMM-RECORD-TYPE         PIC X(01).
015900         88  HM-SUMM-IS-ERROR        VALUE "E".
016000         88  HM-SUMM-IS-TRAILER      VALUE "S".
016100     05  HM-SUMM-TEXT                PIC X(99).
016200 01  HM-SUMM-TRAILER-REC REDEFINES HM-SUMM-MSG-REC.
016300     05  HM-SUMM-TRL-RECORD-TYPE     PIC X(01).
016400     05  HM-SUMM-TRL-CORRELATION-ID  PIC X(64).
016500     05  HM-SUMM-TRL-SYNCED-COUNT    PIC 9(06).
016600     05  HM-SUMM-TRL-FAILED-COUNT    PIC 9(06).
016700     05  HM-SUMM-TRL-DURATION-MS     PIC 9(09).
016800     05  HM-SUMM-TRL-STATUS          PIC X(07).
016900     05  FILLER                      PIC X(07).
017000
017100 WORKING-STORAGE SECTION.
017200
017300 01  FILE-STATUS-CODES.
017400     05  IFCODE                  PIC X(2).
017500         88 CODE-READ     VALUE SPACES.
017600         88 NO-MORE-DATA  VALUE "10".
017700     05  SFCODE                  PIC X(2).
017800         88 CODE-WRITE-SUMM VALUE SPACES.
017900     05  FILLER                  PIC X(06).
018000
018100 01  HM-MSTR-STATUS              PIC X(2).
018200     88  HM-MSTR-FOUND            VALUE "00".
018300     88  HM-MSTR-NOT-FOUND        VALUE "23".
018400     88  HM-MSTR-IO-ERROR         VALUE "30", "90", "92".
018500
018600** SAME HEADER/DETAIL/TRAILER LAYOUT HMEDIT USED TO BUILD THIS
018700** FILE -- SEE SWHH-COPYBOOK-HMDALY.CPY.
018800 COPY HMDALY.
018900
019000 COPY ABENDREC.
019100
019200******************************************************************
019300*    EPOCH-MS-TO-EPOCH-SECONDS SPLIT.  THE PLATFORM SENDS A 13-
019400*    DIGIT MILLISECOND EPOCH; THIS SHOP HAS ALWAYS STORED TIME-
019500*    OF-READING AS WHOLE SECONDS, SO THE LAST 3 DIGITS ARE
019600*    DROPPED.  A REDEFINES LINES THE 13 DIGITS UP OVER A 10-DIGIT
019700*    SECONDS FIELD AND A 3-DIGIT MILLISECONDS FIELD SO THE
019800*    TRUNCATION IS A STRAIGHT MOVE -- NO DIVIDE NEEDED, AND NO
019900*    ROUNDING SURPRISES.
020000******************************************************************
020100 01  WS-TIMESTAMP-WORK              PIC 9(13).
020200 01  WS-TIMESTAMP-SPLIT REDEFINES WS-TIMESTAMP-WORK.
020300     05  WS-TS-SECONDS-PART         PIC 9(10).
020400     05  WS-TS-MILLIS-PART          PIC 9(03).
020500
020600******************************************************************
020700*    ACCEPT FROM TIME HANDS BACK HHMMSSCC -- A STRAIGHT SUBTRACT
020800*    OF TWO OF THESE ONLY WORKS WITHIN THE SAME MINUTE.  THE
020900*    PARTS VIEWS BELOW LET 800-CLASSIFY-OUTCOME WALK EACH STAMP
021000*    DOWN TO ELAPSED CENTISECONDS-SINCE-MIDNIGHT BEFORE IT
021100*    SUBTRACTS, THE SAME AS THIS SHOP'S ELAPSED-RUNTIME STEPS
021200*    HAVE ALWAYS DONE IT.
021300******************************************************************
021400 01  WS-START-TIME                  PIC 9(08).
021500 01  WS-START-TIME-PARTS REDEFINES WS-START-TIME.
021600     05  WS-START-HH                PIC 9(02).
021700     05  WS-START-MM                PIC 9(02).
021800     05  WS-START-SS                PIC 9(02).
021900     05  WS-START-CC                PIC 9(02).
022000 01  WS-END-TIME                    PIC 9(08).
022100 01  WS-END-TIME-PARTS REDEFINES WS-END-TIME.
022200     05  WS-END-HH                  PIC 9(02).
022300     05  WS-END-MM                  PIC 9(02).
022400     05  WS-END-SS                  PIC 9(02).
022500     05  WS-END-CC                  PIC 9(02).
022600 01  WS-START-CS                    PIC 9(07) COMP.
022700 01  WS-END-CS                      PIC 9(07) COMP.
022800 01  WS-DURATION-CS                 PIC 9(07) COMP.
022900 01  WS-DURATION-MS                  PIC 9(09) COMP.
023000
023100 01  WS-SCRATCH-TEXT                PIC X(100).
023200 77  WS-REC-NO                       PIC 9(3).
023300
023400 01  WS-POSTING-ERRORS.
023500     05  WS-POST-ERR-ENTRY OCCURS 5 TIMES PIC X(80).
023600     05  FILLER                      PIC X(10).
023700 01  WS-POST-ERROR-COUNT             PIC 9(05) COMP.
023800 01  WS-POST-ERROR-STORED            PIC 9(02) COMP.
023900
024000 01  COUNTERS-AND-SWITCHES.
024100     05  WS-DETAIL-COUNT             PIC 9(05) COMP.
024200     05  WS-SYNCED-COUNT              PIC 9(05) COMP.
024300     05  WS-FAILED-COUNT              PIC 9(05) COMP.
024400     05  WS-NEXT-SEQUENCE-ID          PIC 9(12) COMP.
024500     05  ROW-SUB                      PIC 9(03) COMP.
024600     05  HM-GOT-TRAILER-SW            PIC X(01) VALUE "N".
024700         88  HM-GOT-TRAILER           VALUE "Y".
024800     05  HM-OUTCOME-STATUS            PIC X(07).
024900     05  FILLER                       PIC X(05).
025000
025100 PROCEDURE DIVISION.
025200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025300     PERFORM 100-READ-NEXT-DETAIL THRU 100-EXIT
025400             UNTIL HM-GOT-TRAILER.
025500     PERFORM 800-CLASSIFY-OUTCOME THRU 800-EXIT.
025600     PERFORM 810-WRITE-SUMMARY THRU 810-EXIT.
025700     PERFORM 900-CLEANUP THRU 900-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB HMUPDT ********".
026400     INITIALIZE COUNTERS-AND-SWITCHES, WS-POST-ERROR-COUNT,
026500                WS-POST-ERROR-STORED.
026600     ACCEPT WS-START-TIME FROM TIME.
026700     OPEN INPUT HMVALID-FILE.
026800     OPEN I-O HMMSTR.
026900     IF NOT HM-MSTR-FOUND
027000         MOVE "** HMMSTR OPEN FAILED"  TO ABEND-REASON
027100         MOVE HM-MSTR-STATUS           TO ACTUAL-VAL
027200         GO TO 1000-ABEND-RTN.
027300     OPEN OUTPUT HMSUMM, SYSOUT.
027400     READ HMVALID-FILE INTO HM-HEADER-REC
027500         AT END
027600         MOVE "** INVALID BATCH - HMVALID-FILE IS EMPTY"
027700                               TO ABEND-REASON
027800         GO TO 1000-ABEND-RTN
027900     END-READ.
028000     IF NOT HM-HEADER-RECORD
028100         MOVE "** INVALID BATCH - NO HEADER RECORD"
028200                               TO ABEND-REASON
028300         GO TO 1000-ABEND-RTN.
028400 000-EXIT.
028500     EXIT.
028600
028700 100-READ-NEXT-DETAIL.
028800     MOVE "100-READ-NEXT-DETAIL" TO PARA-NAME.
028900     READ HMVALID-FILE INTO HM-DETAIL-REC
029000         AT END
029100         MOVE "** INVALID BATCH - NO TRAILER RECORD"
029200                               TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN
029400     END-READ.
029500     IF HM-TRAILER-RECORD
029600         MOVE "Y" TO HM-GOT-TRAILER-SW
029700         IF HM-TRL-RECORD-COUNT NOT = WS-DETAIL-COUNT
029800             MOVE "** HMVALID-FILE OUT OF BALANCE"
029900                               TO ABEND-REASON
030000             MOVE HM-TRL-RECORD-COUNT TO EXPECTED-VAL
030100             MOVE WS-DETAIL-COUNT     TO ACTUAL-VAL
030200             GO TO 1000-ABEND-RTN
030300         END-IF
030400         GO TO 100-EXIT.
030500     ADD +1 TO WS-DETAIL-COUNT.
030600     SET ROW-SUB TO WS-DETAIL-COUNT.
030700     MOVE WS-DETAIL-COUNT TO WS-REC-NO.
030800     PERFORM 340-POST-ONE-RECORD THRU 340-EXIT.
030900 100-EXIT.
031000     EXIT.
031100
031200 300-CONVERT-READING-TIME.
031300     MOVE "300-CONVERT-READING-TIME" TO PARA-NAME.
031400     MOVE HM-TIMESTAMP TO WS-TIMESTAMP-WORK.
031500     MOVE WS-TS-SECONDS-PART TO HM-READING-EPOCH-SECONDS.
031600 300-EXIT.
031700     EXIT.
031800
031900 320-DEFAULT-WEARING-FLAG.
032000     MOVE "320-DEFAULT-WEARING-FLAG" TO PARA-NAME.
032100     IF HM-IS-WEARING-PRESENT
032200         MOVE HM-IS-WEARING TO HM-IS-WEARING OF HM-MASTER-REC
032300     ELSE
032400         MOVE "T" TO HM-IS-WEARING OF HM-MASTER-REC.
032500 320-EXIT.
032600     EXIT.
032700
032800 340-POST-ONE-RECORD.
032900     MOVE "340-POST-ONE-RECORD" TO PARA-NAME.
033000     MOVE HM-USER-ID     TO HM-MKEY-USER-ID.
033100     MOVE HM-DEVICE-ID   TO HM-MKEY-DEVICE-ID.
033200     MOVE HM-TIMESTAMP   TO HM-MKEY-TIMESTAMP.
033300     MOVE HM-RECORD-HASH TO HM-MKEY-RECORD-HASH.
033400     READ HMMSTR
033500         INVALID KEY
033600             PERFORM 360-INSERT-NEW THRU 360-EXIT
033700         NOT INVALID KEY
033800             PERFORM 350-UPDATE-EXISTING THRU 350-EXIT
033900     END-READ.
034000 340-EXIT.
034100     EXIT.
034200
034300 350-UPDATE-EXISTING.
034400     MOVE "350-UPDATE-EXISTING" TO PARA-NAME.
034500     PERFORM 365-MOVE-READING-FIELDS THRU 365-EXIT.
034600     REWRITE HM-MASTER-REC
034700         INVALID KEY
034800             STRING "Record " DELIMITED BY SIZE
034900                    WS-REC-NO DELIMITED BY SIZE
035000                    ": unable to update master record"
035100                               DELIMITED BY SIZE
035200                    INTO WS-SCRATCH-TEXT
035300             PERFORM 370-LOG-POSTING-ERROR THRU 370-EXIT
035400         NOT INVALID KEY
035500             ADD +1 TO WS-SYNCED-COUNT
035600     END-REWRITE.
035700 350-EXIT.
035800     EXIT.
035900
036000 360-INSERT-NEW.
036100     MOVE "360-INSERT-NEW" TO PARA-NAME.
036200     ADD +1 TO WS-NEXT-SEQUENCE-ID.
036300*** THIS COUNTER IS RESET TO ZERO EVERY TIME HMUPDT STARTS, SO A
036400*** GENUINE PRODUCTION VERSION OF THIS STEP WOULD NEED TO PULL
036500*** ITS STARTING VALUE FROM A CONTROL RECORD INSTEAD -- FLAGGED
036600*** HERE RATHER THAN BUILT, PER HD-0461.
036700     MOVE WS-NEXT-SEQUENCE-ID TO HM-SEQUENCE-ID.
036800     ACCEPT HM-CREATED-DATE FROM DATE.
036900     ACCEPT HM-CREATED-TIME FROM TIME.
037000     PERFORM 365-MOVE-READING-FIELDS THRU 365-EXIT.
037100     WRITE HM-MASTER-REC
037200         INVALID KEY
037300             STRING "Record " DELIMITED BY SIZE
037400                    WS-REC-NO DELIMITED BY SIZE
037500                    ": unable to add master record"
037600                               DELIMITED BY SIZE
037700                    INTO WS-SCRATCH-TEXT
037800             PERFORM 370-LOG-POSTING-ERROR THRU 370-EXIT
037900         NOT INVALID KEY
038000             ADD +1 TO WS-SYNCED-COUNT
038100     END-WRITE.
038200 360-EXIT.
038300     EXIT.
038400
038500 365-MOVE-READING-FIELDS.
038600     PERFORM 300-CONVERT-READING-TIME THRU 300-EXIT.
038700     MOVE HM-HEARTRATE-IND     TO HM-HEARTRATE-IND OF
038800                                  HM-MASTER-REC.
038900     MOVE HM-HEARTRATE          TO HM-HEARTRATE OF HM-MASTER-REC.
039000     MOVE HM-BP-SYSTOLIC-IND   TO HM-BP-SYSTOLIC-IND OF
039100                                  HM-MASTER-REC.
039200     MOVE HM-BP-SYSTOLIC        TO HM-BP-SYSTOLIC OF HM-MASTER-REC.
039300     MOVE HM-BP-DIASTOLIC-IND  TO HM-BP-DIASTOLIC-IND OF
039400                                  HM-MASTER-REC.
039500     MOVE HM-BP-DIASTOLIC       TO HM-BP-DIASTOLIC OF
039600                                  HM-MASTER-REC.
039700     MOVE HM-SPO2-IND          TO HM-SPO2-IND OF HM-MASTER-REC.
039800     MOVE HM-SPO2               TO HM-SPO2 OF HM-MASTER-REC.
039900     MOVE HM-STEPS-IND         TO HM-STEPS-IND OF HM-MASTER-REC.
040000     MOVE HM-STEPS              TO HM-STEPS OF HM-MASTER-REC.
040100     MOVE HM-CALORIES-IND      TO HM-CALORIES-IND OF
040200                                  HM-MASTER-REC.
040300     MOVE HM-CALORIES           TO HM-CALORIES OF HM-MASTER-REC.
040400     MOVE HM-DISTANCE-IND      TO HM-DISTANCE-IND OF
040500                                  HM-MASTER-REC.
040600     MOVE HM-DISTANCE           TO HM-DISTANCE OF HM-MASTER-REC.
040700     MOVE HM-TEMPERATURE-IND   TO HM-TEMPERATURE-IND OF
040800                                  HM-MASTER-REC.
040900     MOVE HM-TEMPERATURE        TO HM-TEMPERATURE OF
041000                                  HM-MASTER-REC.
041100     MOVE HM-BLOOD-GLUCOSE-IND TO HM-BLOOD-GLUCOSE-IND OF
041200                                  HM-MASTER-REC.
041300     MOVE HM-BLOOD-GLUCOSE      TO HM-BLOOD-GLUCOSE OF
041400                                  HM-MASTER-REC.
041500     MOVE HM-TOTAL-SLEEP-IND   TO HM-TOTAL-SLEEP-IND OF
041600                                  HM-MASTER-REC.
041700     MOVE HM-TOTAL-SLEEP        TO HM-TOTAL-SLEEP OF HM-MASTER-REC.
041800     MOVE HM-DEEP-SLEEP-IND    TO HM-DEEP-SLEEP-IND OF
041900                                  HM-MASTER-REC.
042000     MOVE HM-DEEP-SLEEP         TO HM-DEEP-SLEEP OF HM-MASTER-REC.
042100     MOVE HM-LIGHT-SLEEP-IND   TO HM-LIGHT-SLEEP-IND OF
042200                                  HM-MASTER-REC.
042300     MOVE HM-LIGHT-SLEEP        TO HM-LIGHT-SLEEP OF HM-MASTER-REC.
042400     MOVE HM-STRESS-IND        TO HM-STRESS-IND OF HM-MASTER-REC.
042500     MOVE HM-STRESS             TO HM-STRESS OF HM-MASTER-REC.
042600     MOVE HM-MET-IND           TO HM-MET-IND OF HM-MASTER-REC.
042700     MOVE HM-MET                TO HM-MET OF HM-MASTER-REC.
042800     MOVE HM-MAI-IND           TO HM-MAI-IND OF HM-MASTER-REC.
042900     MOVE HM-MAI                TO HM-MAI OF HM-MASTER-REC.
043000     PERFORM 320-DEFAULT-WEARING-FLAG THRU 320-EXIT.
043100 365-EXIT.
043200     EXIT.
043300
043400 370-LOG-POSTING-ERROR.
043500     MOVE "370-LOG-POSTING-ERROR" TO PARA-NAME.
043600     ADD +1 TO WS-FAILED-COUNT.
043700     ADD +1 TO WS-POST-ERROR-COUNT.
043800     IF WS-POST-ERROR-STORED < 5
043900         ADD +1 TO WS-POST-ERROR-STORED
044000         MOVE WS-SCRATCH-TEXT TO
044100              WS-POST-ERR-ENTRY(WS-POST-ERROR-STORED).
044200 370-EXIT.
044300     EXIT.
044400
044500 800-CLASSIFY-OUTCOME.
044600     MOVE "800-CLASSIFY-OUTCOME" TO PARA-NAME.
044700     ACCEPT WS-END-TIME FROM TIME.
044800     COMPUTE WS-START-CS =
044900             ((WS-START-HH * 60 + WS-START-MM) * 60
045000                                 + WS-START-SS) * 100 + WS-START-CC.
045100     COMPUTE WS-END-CS =
045200             ((WS-END-HH * 60 + WS-END-MM) * 60
045300                                 + WS-END-SS) * 100 + WS-END-CC.
045400     IF WS-END-CS >= WS-START-CS
045500         COMPUTE WS-DURATION-CS = WS-END-CS - WS-START-CS
045600     ELSE
045700*** RUN CROSSED MIDNIGHT -- ADD BACK A FULL DAY OF CENTISECONDS
045800*** SO THE ELAPSED FIGURE STAYS POSITIVE.
045900         COMPUTE WS-DURATION-CS =
046000                 (8640000 - WS-START-CS) + WS-END-CS.
046100     COMPUTE WS-DURATION-MS = WS-DURATION-CS * 10.
046200     IF WS-SYNCED-COUNT = ZERO
046300         MOVE "FAILURE" TO HM-OUTCOME-STATUS
046400     ELSE
046500         IF WS-FAILED-COUNT = ZERO
046600             MOVE "SUCCESS" TO HM-OUTCOME-STATUS
046700         ELSE
046800             MOVE "PARTIAL" TO HM-OUTCOME-STATUS.
046900 800-EXIT.
047000     EXIT.
047100
047200 810-WRITE-SUMMARY.
047300     MOVE "810-WRITE-SUMMARY" TO PARA-NAME.
047400     PERFORM 815-WRITE-ONE-POST-ERR THRU 815-EXIT
047500            VARYING ROW-SUB FROM 1 BY 1
047600            UNTIL ROW-SUB > WS-POST-ERROR-STORED.
047700     MOVE "S" TO HM-SUMM-TRL-RECORD-TYPE.
047800     MOVE HM-HDR-CORRELATION-ID  TO HM-SUMM-TRL-CORRELATION-ID.
047900     MOVE WS-SYNCED-COUNT        TO HM-SUMM-TRL-SYNCED-COUNT.
048000     MOVE WS-FAILED-COUNT        TO HM-SUMM-TRL-FAILED-COUNT.
048100     MOVE WS-DURATION-MS         TO HM-SUMM-TRL-DURATION-MS.
048200     MOVE HM-OUTCOME-STATUS      TO HM-SUMM-TRL-STATUS.
048300     WRITE HM-SUMM-MSG-REC FROM HM-SUMM-TRAILER-REC.
048400 810-EXIT.
048500     EXIT.
048600
048700 815-WRITE-ONE-POST-ERR.
048800     MOVE "E" TO HM-SUMM-RECORD-TYPE.
048900     MOVE WS-POST-ERR-ENTRY(ROW-SUB) TO HM-SUMM-TEXT.
049000     WRITE HM-SUMM-MSG-REC.
049100 815-EXIT.
049200     EXIT.
049300
049400 700-CLOSE-FILES.
049500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
049600     CLOSE HMVALID-FILE, HMMSTR, HMSUMM, SYSOUT.
049700 700-EXIT.
049800     EXIT.
049900
050000 900-CLEANUP.
050100     MOVE "900-CLEANUP" TO PARA-NAME.
050200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050300     DISPLAY "** READINGS POSTED (SYNCED) **".
050400     DISPLAY WS-SYNCED-COUNT.
050500     DISPLAY "** READINGS FAILED TO POST **".
050600     DISPLAY WS-FAILED-COUNT.
050700     DISPLAY "** BATCH OUTCOME **".
050800     DISPLAY HM-OUTCOME-STATUS.
050900     DISPLAY "******** NORMAL END OF JOB HMUPDT ********".
051000 900-EXIT.
051100     EXIT.
051200
051300 1000-ABEND-RTN.
051400     DISPLAY "*** ABNORMAL END OF JOB-HMUPDT ***" UPON CONSOLE.
051500     DISPLAY ABEND-REASON.
051600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051700     MOVE +8 TO RETURN-CODE.
051800     STOP RUN.
