000100******************************************************************
000200*    COPYBOOK ........ HMMSTR
000300*    DESCRIPTION ..... HEALTH-METRIC MASTER FILE (VSAM KSDS).
000400*                      ONE RECORD PER DISTINCT READING EVER
000500*                      POSTED.  KEYED ON THE COMPOUND HM-MASTER-
000600*                      KEY (USER + DEVICE + TIMESTAMP + HASH) SO
000700*                      A RESUBMITTED READING REWRITES ITS OWN
000800*                      RECORD INSTEAD OF DUPLICATING IT.
000900*
001000*                      SAME "KEY UP FRONT, DATA BEHIND" SHAPE AS
001100*                      THE OLD PATMSTR RECORD THIS FILE REPLACED
001200*                      -- PATIENT-KEY USED TO BE 6 BYTES, THIS
001300*                      KEY IS 195 BECAUSE THE DEVICE PLATFORM
001400*                      HANDS US UUID-STYLE IDENTIFIERS INSTEAD
001500*                      OF A 6-DIGIT PATIENT NUMBER.
001600******************************************************************
001700 01  HM-MASTER-REC.
001800     05  HM-MASTER-KEY.
001900         10  HM-MKEY-USER-ID         PIC X(100).
002000         10  HM-MKEY-DEVICE-ID       PIC X(50).
002100         10  HM-MKEY-TIMESTAMP       PIC 9(13).
002200         10  HM-MKEY-RECORD-HASH     PIC X(32).
002300     05  HM-SEQUENCE-ID              PIC 9(12).
002400     05  HM-CREATED-DATE             PIC 9(08).
002500     05  HM-CREATED-TIME             PIC 9(06).
002600     05  HM-READING-EPOCH-SECONDS    PIC 9(10).
002700     05  HM-HEARTRATE-IND            PIC X(01).
002800     05  HM-HEARTRATE                PIC S9(3).
002900     05  HM-BP-SYSTOLIC-IND          PIC X(01).
003000     05  HM-BP-SYSTOLIC              PIC S9(3).
003100     05  HM-BP-DIASTOLIC-IND         PIC X(01).
003200     05  HM-BP-DIASTOLIC             PIC S9(3).
003300     05  HM-SPO2-IND                 PIC X(01).
003400     05  HM-SPO2                     PIC S9(3).
003500     05  HM-STEPS-IND                PIC X(01).
003600     05  HM-STEPS                    PIC S9(7).
003700     05  HM-CALORIES-IND             PIC X(01).
003800     05  HM-CALORIES                 PIC S9(5).
003900     05  HM-DISTANCE-IND             PIC X(01).
004000     05  HM-DISTANCE                 PIC S9(7).
004100     05  HM-TEMPERATURE-IND          PIC X(01).
004200     05  HM-TEMPERATURE              PIC S9(2)V9(1).
004300     05  HM-BLOOD-GLUCOSE-IND        PIC X(01).
004400     05  HM-BLOOD-GLUCOSE            PIC S9(3)V9(1).
004500     05  HM-TOTAL-SLEEP-IND          PIC X(01).
004600     05  HM-TOTAL-SLEEP              PIC S9(4).
004700     05  HM-DEEP-SLEEP-IND           PIC X(01).
004800     05  HM-DEEP-SLEEP               PIC S9(4).
004900     05  HM-LIGHT-SLEEP-IND          PIC X(01).
005000     05  HM-LIGHT-SLEEP              PIC S9(4).
005100     05  HM-STRESS-IND               PIC X(01).
005200     05  HM-STRESS                   PIC S9(3).
005300     05  HM-MET-IND                  PIC X(01).
005400     05  HM-MET                      PIC S9(2)V9(1).
005500     05  HM-MAI-IND                  PIC X(01).
005600     05  HM-MAI                      PIC S9(3).
005700     05  HM-IS-WEARING-IND           PIC X(01).
005800     05  HM-IS-WEARING               PIC X(01).
005900         88  HM-MSTR-WEARING-TRUE    VALUE "T".
006000         88  HM-MSTR-WEARING-FALSE   VALUE "F".
006100     05  FILLER                      PIC X(64).
006200
006300******************************************************************
006400*    QUICK-KEY VIEW -- LETS A PARAGRAPH MOVE THE WHOLE 195-BYTE
006500*    KEY IN ONE SHOT WHEN ALL IT HAS IS A CONCATENATED KEY FROM
006600*    THE INPUT SIDE, WITHOUT WALKING THE FOUR SUB-FIELDS.
006700******************************************************************
006800 01  HM-MASTER-KEY-VIEW REDEFINES HM-MASTER-REC.
006900     05  HM-MKV-KEY-TEXT             PIC X(195).
007000     05  FILLER                      PIC X(176).
007100
007200******************************************************************
007300*    AUDIT VIEW -- THE SEQUENCE NUMBER AND STORED-ON STAMP, FOR
007400*    THE END-OF-RUN DISPLAY ON SYSOUT WITHOUT QUALIFYING EVERY
007500*    ELEMENTARY NAME AGAINST HM-MASTER-REC.
007600******************************************************************
007700 01  HM-MASTER-AUDIT-VIEW REDEFINES HM-MASTER-REC.
007800     05  FILLER                      PIC X(195).
007900     05  HM-MAV-SEQUENCE-ID          PIC 9(12).
008000     05  HM-MAV-CREATED-DATE         PIC 9(08).
008100     05  HM-MAV-CREATED-TIME         PIC 9(06).
008200     05  FILLER                      PIC X(150).
