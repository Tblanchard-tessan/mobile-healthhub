000100******************************************************************
000200*    COPYBOOK ........ ABENDREC
000300*    DESCRIPTION ..... SHOP-STANDARD ABEND/DIAGNOSTIC TRACE
000400*                      RECORD.  CARRIED BY EVERY BATCH PROGRAM
000500*                      IN THIS SYSTEM AND WRITTEN TO SYSOUT
000600*                      WHENEVER A STEP HITS A CONDITION IT WAS
000700*                      NOT WRITTEN TO RECOVER FROM.  PARA-NAME
000800*                      IS KEPT CURRENT BY A "MOVE ... TO
000900*                      PARA-NAME" AT THE TOP OF EVERY PARAGRAPH
001000*                      SO THE DUMP TELLS YOU WHERE THE JOB DIED.
001100*    MAINTENANCE ..... SEE THE CHANGE-LOG IN THE PROGRAMS THAT
001200*                      COPY THIS MEMBER; THIS MEMBER ITSELF HAS
001300*                      NOT NEEDED TO CHANGE SINCE IT WAS CUT.
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                  PIC X(20).
001700     05  ABEND-REASON                PIC X(48).
001800     05  EXPECTED-VAL                PIC X(10).
001900     05  ACTUAL-VAL                  PIC X(10).
002000     05  FILLER                      PIC X(12).
