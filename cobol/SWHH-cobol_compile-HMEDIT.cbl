000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A BATCH OF WEARABLE-DEVICE HEALTH
001300*          READINGS UPLOADED FROM THE SMART-WATCH PLATFORM.
001400*
001500*          IT CONTAINS A HEADER RECORD (CARRYING THE UPLOAD'S
001600*          CORRELATION ID), ONE RECORD FOR EVERY READING IN THE
001700*          UPLOAD, AND A TRAILER RECORD CARRYING THE RECORD COUNT
001800*          FOR BALANCING.
001900*
002000*          THE PROGRAM EDITS EACH READING AGAINST REQUIRED-FIELD
002100*          AND PHYSIOLOGICAL-RANGE CRITERIA.  UNLIKE THE OLD
002200*          PATIENT-CHARGES EDIT THIS STEP WAS CLONED FROM, A
002300*          SINGLE BAD READING IS NOT DROPPED BY ITSELF -- IF ANY
002400*          READING IN THE UPLOAD FAILS EDIT, THE WHOLE UPLOAD IS
002500*          REJECTED AND NOTHING IS PASSED ON TO HMUPDT.
002600*
002700******************************************************************
002800*CHANGE-LOG.
002900*
003000* DATE       INIT  TICKET      DESCRIPTION
003100* --------  ----  ----------  --------------------------------
003200* 01/23/88  JS    -           ORIGINAL VERSION, CLONED FROM THE     ORIG88
003300*                             DALYEDIT IN-PATIENT CHARGES EDIT
003400*                             SKELETON FOR THE NEW BEDSIDE-
003500*                             MONITOR TELEMETRY EDIT STEP.
003600* 06/14/89  JS    HD-0091     ADDED CROSS-FIELD RANGE EDITS FOR    HD-0091
003700*                             VITAL-SIGN READINGS.
003800* 03/02/91  TGD   HD-0144     TIGHTENED BALANCING LOGIC; JOB NOW   HD-0144
003900*                             ABENDS RATHER THAN LIMPING ON WHEN
004000*                             THE TRAILER RECORD COUNT IS WRONG.
004100* 09/19/93  RMV   HD-0203     ADDED SPO2 READING TO THE DAILY      HD-0203
004200*                             TELEMETRY LAYOUT.
004300* 11/08/95  RMV   HD-0218     WIDENED THE READING-ID FIELD; THE    HD-0218
004400*                             NEW BEDSIDE MONITORS HAND OUT A
004500*                             LONGER UNIT SERIAL NUMBER THAN THE
004600*                             OLD WARD TELEMETRY BOXES DID.
004700* 02/27/97  MM    HD-0240     ADDED STRESS-SCORE READING.          HD-0240
004800* 12/03/98  KP    HD-0266     Y2K REMEDIATION -- DATE-WRITTEN,     HD-0266
004900*                             DATE-COMPILED AND ALL WORKING-
005000*                             STORAGE DATE FIELDS REVIEWED FOR
005100*                             CENTURY WINDOWING; NONE OF THIS
005200*                             STEP'S DATES NEEDED A FIX, BUT THE
005300*                             REVIEW IS LOGGED HERE PER THE Y2K
005400*                             PROJECT OFFICE CHECKLIST.
005500* 06/30/99  KP    HD-0266     Y2K SIGN-OFF.                        HD-0266
005600* 04/11/01  DWH   HD-0299     ADDED SLEEP-STAGE READINGS (TOTAL,   HD-0299
005700*                             DEEP, LIGHT).
005800* 08/15/04  DWH   HD-0317     ADDED METABOLIC-EQUIVALENT AND       HD-0317
005900*                             ACTIVITY-INDEX READINGS.
006000* 05/02/13  PBC   HD-0381     REPLACED THE 6-DIGIT WARD TELEMETRY  HD-0381
006100*                             ID WITH A DEVICE-ASSIGNED ID AND A
006200*                             DEDUPE HASH; THE BEDSIDE MONITORS
006300*                             NOW FEED THROUGH A VENDOR GATEWAY
006400*                             THAT RESENDS ON TIMEOUT.
006500* 02/19/22  SAC   HD-0455     RETARGETED THIS STEP AT THE SMART-   HD-0455
006600*                             WATCH PLATFORM UPLOAD FEED.  FIELD
006700*                             NAMES STILL SAY HM-* FROM THE HD-
006800*                             0381 RENAME; NOBODY HAS HAD TIME TO
006900*                             RE-CUT THE COPYBOOKS AGAIN.
007000* 09/07/22  SAC   HD-0461     WHOLE-UPLOAD REJECT ON ANY EDIT      HD-0461
007100*                             FAILURE, REPLACING THE OLD PER-
007200*                             RECORD ACCEPT/REJECT SPLIT.  THE
007300*                             PLATFORM TEAM WANTS AN ALL-OR-
007400*                             NOTHING BATCH, NOT A PARTIALLY
007500*                             ACCEPTED UPLOAD.
007600* 01/30/23  SAC   HD-0470     CAPPED THE EDIT-ERROR LIST AT THE    HD-0470
007700*                             FIRST 10 MESSAGES PER THE PLATFORM
007800*                             TEAM'S RESPONSE-SIZE LIMIT.
007900* 07/11/23  NOA   HD-0482     ADDED THE BATCH-SIZE-OF-500 CHECK;   HD-0482
008000*                             THE READING TABLE BELOW IS SIZED
008100*                             TO MATCH.
008200* 07/19/23  NOA   HD-0485     DROPPED A STRAY "RECORD: " PREFIX    HD-0485
008300*                             FROM THE TWO BATCH-LEVEL MESSAGES
008400*                             BELOW IN 400-VALIDATE-BATCH; THE
008500*                             PLATFORM TEAM'S CALLBACK JOB MATCHES
008600*                             ON THE EXACT TEXT AND THAT PREFIX IS
008700*                             ONLY SUPPOSED TO APPEAR ON PER-
008800*                             READING MESSAGES.
008900* 07/26/23  NOA   HD-0487     100-READ-BATCH WAS COUNTING THE      HD-0487
009000*                             TRAILER ITSELF INTO HM-RECORDS-SEEN,
009100*                             SO A FULL 500-READING UPLOAD CAME IN
009200*                             AT 501 AND GOT BOUNCED AS OVERSIZE BY
009300*                             400-VALIDATE-BATCH.  MOVED THE ADD
009400*                             BELOW THE TRAILER TEST SO ONLY
009500*                             DETAIL ROWS ARE COUNTED.
009600* 07/26/23  NOA   HD-0488     DROPPED THE UNUSED CLASS HM-UPPER-   HD-0488
009700*                             ALPHA TEST AND THE UPSI-0 RERUN
009800*                             SWITCH FROM SPECIAL-NAMES -- NEITHER
009900*                             ONE WAS EVER PICKED UP BY ANY OTHER
010000*                             SHOP JOB, AND THE RERUN DISPLAY IN
010100*                             000-HOUSEKEEPING HAD NO JOB-CONTROL
010200*                             BEHIND IT TO EVER SET UPSI-0 ON.
010300* 08/02/23  NOA   HD-0489     WS-AUTO-PREFIX WAS "AUTO-" IN        HD-0489
010400*                             UPPERCASE; THE PLATFORM TEAM'S
010500*                             CALLBACK JOB MATCHES THE GENERATED
010600*                             CORRELATION ID LITERALLY AND EXPECTS
010700*                             LOWERCASE "auto-", SAME AS EVERY
010800*                             OTHER FIELD NAME IN THE UPLOAD.
010900*
011000******************************************************************
011100
011200         INPUT FILE              -   DDS0001.HMUPLOAD
011300
011400         OUTPUT FILE (GOOD)      -   DDS0001.HMVALID
011500
011600         OUTPUT FILE (ERRORS)    -   DDS0001.HMREJECT
011700
011800         DUMP FILE               -   SYSOUT
011900
012000******************************************************************
012100 ENVIRONMENT DIVISION.
012200 CONFIGURATION SECTION.
012300 SOURCE-COMPUTER. IBM-390.
012400 OBJECT-COMPUTER. IBM-390.
012500 SPECIAL-NAMES.
012600     C01 IS TOP-OF-FORM.
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900     SELECT SYSOUT
013000     ASSIGN TO UT-S-SYSOUT
013100       ORGANIZATION IS SEQUENTIAL.
013200
013300     SELECT HMINPUT
013400     ASSIGN TO UT-S-HMUPLD
013500       ACCESS MODE IS SEQUENTIAL
013600       FILE STATUS IS IFCODE.
013700
013800     SELECT HMVALID-FILE
013900     ASSIGN TO UT-S-HMVALD
014000       ACCESS MODE IS SEQUENTIAL
014100       FILE STATUS IS OFCODE.
014200
014300     SELECT HMERR
014400     ASSIGN TO UT-S-HMRJCT
014500       ACCESS MODE IS SEQUENTIAL
014600       FILE STATUS IS EFCODE.
014700
014800 DATA DIVISION.
014900 FILE SECTION.
015000 FD  SYSOUT
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 100 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS SYSOUT-REC.
015600 01  SYSOUT-REC  PIC X(100).
015700
015800****** THIS FILE IS PASSED IN FROM THE WEARABLE DEVICE UPLOAD
015900****** GATEWAY.  RECORD 1 IS ALWAYS THE BATCH HEADER, THE LAST
016000****** RECORD IS ALWAYS THE TRAILER, EVERYTHING BETWEEN IS A
016100****** READING.  AN UPLOAD WITH NO TRAILER IS TREATED AS
016200****** UNREADABLE AND ABENDS THE STEP.
016300 FD  HMINPUT
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 312 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS HM-INPUT-AREA.
016900 01  HM-INPUT-AREA PIC X(312).
017000
017100****** THIS FILE IS WRITTEN ONLY WHEN EVERY READING IN THE
017200****** UPLOAD PASSED EDIT.  HMUPDT WILL NOT FIND A FILE HERE AT
017300****** ALL WHEN THE UPLOAD WAS REJECTED -- SEE 500-VALIDATION-
017400****** OUTCOME.
017500 FD  HMVALID-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 312 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS HM-VALID-AREA.
018100 01  HM-VALID-AREA PIC X(312).
018200
018300****** UP TO THE FIRST 10 EDIT-ERROR MESSAGES FOR A REJECTED
018400****** UPLOAD, FOLLOWED BY A ONE-RECORD TRAILER CARRYING THE
018500****** CORRELATION ID AND THE OUTCOME.
018600 FD  HMERR
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 100 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS HM-ERR-MSG-REC.
019200 01  HM-ERR-MSG-REC.
019300     05  HM-ERR-RECORD-TYPE          PIC X(01).
019400         88  HM-ERR-IS-MESSAGE       VALUE "E".
019500         88  HM-ERR-IS-TRAILER       VALUE "S".
019600     05  HM-ERR-TEXT                 PIC X(99).
019700 01  HM-ERR-TRAILER-REC REDEFINES HM-ERR-MSG-REC.
019800     05  HM-ERR-TRL-RECORD-TYPE      PIC X(01).
019900     05  HM-ERR-TRL-CORRELATION-ID   PIC X(64).
020000     05  HM-ERR-TRL-ERROR-COUNT      PIC 9(05).
020100     05  HM-ERR-TRL-STATUS           PIC X(09).
020200     05  FILLER                      PIC X(21).
020300
020400 WORKING-STORAGE SECTION.
020500
020600 01  FILE-STATUS-CODES.
020700     05  IFCODE                  PIC X(2).
020800         88 CODE-READ     VALUE SPACES.
020900         88 NO-MORE-DATA  VALUE "10".
021000     05  OFCODE                  PIC X(2).
021100         88 CODE-WRITE    VALUE SPACES.
021200     05  EFCODE                  PIC X(2).
021300         88 CODE-WRITE-ERR VALUE SPACES.
021400     05  FILLER                  PIC X(04).
021500
021600** THE READING LAYOUT, THE HEADER VIEW AND THE TRAILER VIEW ALL
021700** SHARE THIS ONE COPY MEMBER -- SEE SWHH-COPYBOOK-HMDALY.CPY.
021800 COPY HMDALY.
021900
022000 COPY ABENDREC.
022100
022200******************************************************************
022300*    THE WHOLE UPLOAD IS HELD HERE WHILE IT IS EDITED, SINCE THE
022400*    ACCEPT/REJECT DECISION CANNOT BE MADE UNTIL EVERY READING
022500*    HAS BEEN LOOKED AT.  500 ENTRIES BECAUSE THAT IS THE
022600*    PLATFORM'S HARD CAP ON UPLOAD SIZE -- SEE 100-READ-BATCH.
022700******************************************************************
022800 01  HM-BATCH-TABLE.
022900     05  HM-BATCH-ENTRY OCCURS 500 TIMES INDEXED BY HM-TAB-IDX.
023000         10  HM-TAB-USER-ID              PIC X(100).
023100         10  HM-TAB-DEVICE-ID             PIC X(50).
023200         10  HM-TAB-TIMESTAMP             PIC 9(13).
023300         10  HM-TAB-RECORD-HASH           PIC X(32).
023400         10  HM-TAB-HEARTRATE-IND         PIC X(01).
023500         10  HM-TAB-HEARTRATE             PIC S9(3).
023600         10  HM-TAB-BP-SYSTOLIC-IND       PIC X(01).
023700         10  HM-TAB-BP-SYSTOLIC           PIC S9(3).
023800         10  HM-TAB-BP-DIASTOLIC-IND      PIC X(01).
023900         10  HM-TAB-BP-DIASTOLIC          PIC S9(3).
024000         10  HM-TAB-SPO2-IND              PIC X(01).
024100         10  HM-TAB-SPO2                  PIC S9(3).
024200         10  HM-TAB-STEPS-IND             PIC X(01).
024300         10  HM-TAB-STEPS                 PIC S9(7).
024400         10  HM-TAB-CALORIES-IND          PIC X(01).
024500         10  HM-TAB-CALORIES              PIC S9(5).
024600         10  HM-TAB-DISTANCE-IND          PIC X(01).
024700         10  HM-TAB-DISTANCE              PIC S9(7).
024800         10  HM-TAB-TEMPERATURE-IND       PIC X(01).
024900         10  HM-TAB-TEMPERATURE           PIC S9(2)V9(1).
025000         10  HM-TAB-BLOOD-GLUCOSE-IND     PIC X(01).
025100         10  HM-TAB-BLOOD-GLUCOSE         PIC S9(3)V9(1).
025200         10  HM-TAB-TOTAL-SLEEP-IND       PIC X(01).
025300         10  HM-TAB-TOTAL-SLEEP           PIC S9(4).
025400         10  HM-TAB-DEEP-SLEEP-IND        PIC X(01).
025500         10  HM-TAB-DEEP-SLEEP            PIC S9(4).
025600         10  HM-TAB-LIGHT-SLEEP-IND       PIC X(01).
025700         10  HM-TAB-LIGHT-SLEEP           PIC S9(4).
025800         10  HM-TAB-STRESS-IND            PIC X(01).
025900         10  HM-TAB-STRESS                PIC S9(3).
026000         10  HM-TAB-MET-IND               PIC X(01).
026100         10  HM-TAB-MET                   PIC S9(2)V9(1).
026200         10  HM-TAB-MAI-IND               PIC X(01).
026300         10  HM-TAB-MAI                   PIC S9(3).
026400         10  HM-TAB-IS-WEARING-IND        PIC X(01).
026500         10  HM-TAB-IS-WEARING            PIC X(01).
026600         10  FILLER                       PIC X(10).
026700
026800 01  WS-AUTO-CORRELATION-ID.
026900     05  WS-AUTO-PREFIX              PIC X(05) VALUE "auto-".
027000*** NOT A TRUE UNIX EPOCH -- THIS SHOP'S "EPOCH-MS" HAS ALWAYS
027100*** BEEN CCYYMMDDHHMMSSHH, WHICH IS UNIQUE ENOUGH FOR A TRACE ID
027200*** WITHOUT PULLING IN A REAL EPOCH ROUTINE.  SEE HD-0455.
027300     05  WS-AUTO-STAMP                PIC 9(18).
027400 01  WS-AUTO-CORR-NUMERIC-VIEW REDEFINES WS-AUTO-CORRELATION-ID.
027500     05  FILLER                       PIC X(05).
027600     05  WS-AUTO-STAMP-DATE           PIC 9(08).
027700     05  WS-AUTO-STAMP-TIME           PIC 9(10).
027800
027900 01  WS-SCRATCH-TEXT                  PIC X(100).
028000 77  WS-SCRATCH-LENGTH                 PIC S9(4) COMP.
028100
028200 77  WS-REC-NO                         PIC 9(3).
028300 01  WS-BATCH-SIZE-EDIT                PIC 9(3).
028400
028500 01  WS-ERROR-MESSAGES.
028600     05  WS-ERR-MSG-ENTRY OCCURS 10 TIMES PIC X(80).
028700     05  FILLER                      PIC X(10).
028800 01  WS-VALID-ERROR-COUNT              PIC 9(05) COMP.
028900 01  WS-VALID-ERROR-STORED             PIC 9(02) COMP.
029000
029100 01  COUNTERS-AND-SWITCHES.
029200     05  HM-TABLE-COUNT               PIC 9(05) COMP.
029300     05  HM-RECORDS-SEEN              PIC 9(07) COMP.
029400     05  HM-RECORDS-WRITTEN           PIC 9(07) COMP.
029500     05  ROW-SUB                      PIC 9(03) COMP.
029600     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
029700         88  NO-MORE-DATA             VALUE "N".
029800     05  RECORD-ERROR-SW              PIC X(01) VALUE "N".
029900         88  RECORD-ERROR-FOUND       VALUE "Y".
030000         88  VALID-RECORD             VALUE "N".
030100     05  HM-GOT-HEADER-SW             PIC X(01) VALUE "N".
030200         88  HM-GOT-HEADER            VALUE "Y".
030300     05  HM-GOT-TRAILER-SW            PIC X(01) VALUE "N".
030400         88  HM-GOT-TRAILER           VALUE "Y".
030500     05  FILLER                       PIC X(05).
030600
030700 PROCEDURE DIVISION.
030800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030900     PERFORM 100-READ-BATCH THRU 100-EXIT
031000             UNTIL NO-MORE-DATA OR HM-GOT-TRAILER.
031100     PERFORM 400-VALIDATE-BATCH THRU 400-EXIT.
031200     PERFORM 500-VALIDATION-OUTCOME THRU 500-EXIT.
031300     PERFORM 900-CLEANUP THRU 900-EXIT.
031400     MOVE ZERO TO RETURN-CODE.
031500     GOBACK.
031600
031700 000-HOUSEKEEPING.
031800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031900     DISPLAY "******** BEGIN JOB HMEDIT ********".
032000     INITIALIZE COUNTERS-AND-SWITCHES, WS-VALID-ERROR-COUNT,
032100                WS-VALID-ERROR-STORED, HM-TABLE-COUNT,
032200                HM-RECORDS-SEEN.
032300     OPEN INPUT HMINPUT.
032400     OPEN OUTPUT HMVALID-FILE, SYSOUT, HMERR.
032500     READ HMINPUT INTO HM-HEADER-REC
032600         AT END
032700         MOVE "N" TO MORE-DATA-SW
032800         GO TO 000-EXIT
032900     END-READ.
033000     IF NOT HM-HEADER-RECORD
033100         MOVE "** INVALID UPLOAD - NO HEADER RECORD"
033200                               TO ABEND-REASON
033300         GO TO 1000-ABEND-RTN.
033400     PERFORM 050-ASSIGN-CORRELATION-ID THRU 050-EXIT.
033500     MOVE "Y" TO HM-GOT-HEADER-SW.
033600 000-EXIT.
033700     EXIT.
033800
033900 050-ASSIGN-CORRELATION-ID.
034000     MOVE "050-ASSIGN-CORRELATION-ID" TO PARA-NAME.
034100     IF HM-HDR-CORRELATION-ID = SPACES
034200         ACCEPT WS-AUTO-STAMP-DATE FROM DATE
034300         ACCEPT WS-AUTO-STAMP-TIME FROM TIME
034400         STRING WS-AUTO-PREFIX     DELIMITED BY SIZE
034500                WS-AUTO-STAMP-DATE DELIMITED BY SIZE
034600                WS-AUTO-STAMP-TIME DELIMITED BY SIZE
034700                INTO HM-HDR-CORRELATION-ID.
034800 050-EXIT.
034900     EXIT.
035000
035100 100-READ-BATCH.
035200     MOVE "100-READ-BATCH" TO PARA-NAME.
035300     READ HMINPUT INTO HM-DETAIL-REC
035400         AT END
035500         MOVE "** INVALID UPLOAD - NO TRAILER RECORD"
035600                               TO ABEND-REASON
035700         GO TO 1000-ABEND-RTN
035800     END-READ.
035900     IF HM-TRAILER-RECORD
036000         MOVE "Y" TO HM-GOT-TRAILER-SW
036100         GO TO 100-EXIT.
036200     ADD +1 TO HM-RECORDS-SEEN.
036300     IF HM-TABLE-COUNT < 500
036400         ADD +1 TO HM-TABLE-COUNT
036500         SET HM-TAB-IDX TO HM-TABLE-COUNT
036600         PERFORM 150-STORE-TABLE-ENTRY THRU 150-EXIT.
036700 100-EXIT.
036800     EXIT.
036900
037000 150-STORE-TABLE-ENTRY.
037100     MOVE "150-STORE-TABLE-ENTRY" TO PARA-NAME.
037200     MOVE HM-USER-ID          TO HM-TAB-USER-ID(HM-TAB-IDX).
037300     MOVE HM-DEVICE-ID        TO HM-TAB-DEVICE-ID(HM-TAB-IDX).
037400     MOVE HM-TIMESTAMP        TO HM-TAB-TIMESTAMP(HM-TAB-IDX).
037500     MOVE HM-RECORD-HASH      TO HM-TAB-RECORD-HASH(HM-TAB-IDX).
037600     MOVE HM-HEARTRATE-IND    TO HM-TAB-HEARTRATE-IND(HM-TAB-IDX).
037700     MOVE HM-HEARTRATE        TO HM-TAB-HEARTRATE(HM-TAB-IDX).
037800     MOVE HM-BP-SYSTOLIC-IND  TO
037900                        HM-TAB-BP-SYSTOLIC-IND(HM-TAB-IDX).
038000     MOVE HM-BP-SYSTOLIC      TO HM-TAB-BP-SYSTOLIC(HM-TAB-IDX).
038100     MOVE HM-BP-DIASTOLIC-IND TO
038200                        HM-TAB-BP-DIASTOLIC-IND(HM-TAB-IDX).
038300     MOVE HM-BP-DIASTOLIC     TO HM-TAB-BP-DIASTOLIC(HM-TAB-IDX).
038400     MOVE HM-SPO2-IND         TO HM-TAB-SPO2-IND(HM-TAB-IDX).
038500     MOVE HM-SPO2             TO HM-TAB-SPO2(HM-TAB-IDX).
038600     MOVE HM-STEPS-IND        TO HM-TAB-STEPS-IND(HM-TAB-IDX).
038700     MOVE HM-STEPS            TO HM-TAB-STEPS(HM-TAB-IDX).
038800     MOVE HM-CALORIES-IND     TO HM-TAB-CALORIES-IND(HM-TAB-IDX).
038900     MOVE HM-CALORIES         TO HM-TAB-CALORIES(HM-TAB-IDX).
039000     MOVE HM-DISTANCE-IND     TO HM-TAB-DISTANCE-IND(HM-TAB-IDX).
039100     MOVE HM-DISTANCE         TO HM-TAB-DISTANCE(HM-TAB-IDX).
039200     MOVE HM-TEMPERATURE-IND  TO
039300                        HM-TAB-TEMPERATURE-IND(HM-TAB-IDX).
039400     MOVE HM-TEMPERATURE      TO HM-TAB-TEMPERATURE(HM-TAB-IDX).
039500     MOVE HM-BLOOD-GLUCOSE-IND TO
039600                        HM-TAB-BLOOD-GLUCOSE-IND(HM-TAB-IDX).
039700     MOVE HM-BLOOD-GLUCOSE    TO HM-TAB-BLOOD-GLUCOSE(HM-TAB-IDX).
039800     MOVE HM-TOTAL-SLEEP-IND  TO
039900                        HM-TAB-TOTAL-SLEEP-IND(HM-TAB-IDX).
040000     MOVE HM-TOTAL-SLEEP      TO HM-TAB-TOTAL-SLEEP(HM-TAB-IDX).
040100     MOVE HM-DEEP-SLEEP-IND   TO
040200                        HM-TAB-DEEP-SLEEP-IND(HM-TAB-IDX).
040300     MOVE HM-DEEP-SLEEP       TO HM-TAB-DEEP-SLEEP(HM-TAB-IDX).
040400     MOVE HM-LIGHT-SLEEP-IND  TO
040500                        HM-TAB-LIGHT-SLEEP-IND(HM-TAB-IDX).
040600     MOVE HM-LIGHT-SLEEP      TO HM-TAB-LIGHT-SLEEP(HM-TAB-IDX).
040700     MOVE HM-STRESS-IND       TO HM-TAB-STRESS-IND(HM-TAB-IDX).
040800     MOVE HM-STRESS           TO HM-TAB-STRESS(HM-TAB-IDX).
040900     MOVE HM-MET-IND          TO HM-TAB-MET-IND(HM-TAB-IDX).
041000     MOVE HM-MET              TO HM-TAB-MET(HM-TAB-IDX).
041100     MOVE HM-MAI-IND          TO HM-TAB-MAI-IND(HM-TAB-IDX).
041200     MOVE HM-MAI              TO HM-TAB-MAI(HM-TAB-IDX).
041300     MOVE HM-IS-WEARING-IND   TO
041400                        HM-TAB-IS-WEARING-IND(HM-TAB-IDX).
041500     MOVE HM-IS-WEARING       TO HM-TAB-IS-WEARING(HM-TAB-IDX).
041600 150-EXIT.
041700     EXIT.
041800
041900 400-VALIDATE-BATCH.
042000     MOVE "400-VALIDATE-BATCH" TO PARA-NAME.
042100     IF HM-TABLE-COUNT = ZERO
042200         MOVE "metrics array cannot be empty"
042300                               TO WS-SCRATCH-TEXT
042400         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
042500         GO TO 400-EXIT.
042600     IF HM-RECORDS-SEEN > 500
042700         MOVE HM-RECORDS-SEEN TO WS-BATCH-SIZE-EDIT
042800         STRING "batch size " DELIMITED BY SIZE
042900                WS-BATCH-SIZE-EDIT     DELIMITED BY SIZE
043000                " exceeds maximum of 500" DELIMITED BY SIZE
043100                INTO WS-SCRATCH-TEXT
043200         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
043300     PERFORM 410-VALIDATE-ONE-RECORD THRU 410-EXIT
043400            VARYING HM-TAB-IDX FROM 1 BY 1
043500            UNTIL HM-TAB-IDX > HM-TABLE-COUNT.
043600 400-EXIT.
043700     EXIT.
043800
043900 410-VALIDATE-ONE-RECORD.
044000     MOVE "410-VALIDATE-ONE-RECORD" TO PARA-NAME.
044100     SET WS-REC-NO TO HM-TAB-IDX.
044200     MOVE "N" TO RECORD-ERROR-SW.
044300     PERFORM 420-EDIT-REQUIRED-FIELDS THRU 420-EXIT.
044400     PERFORM 440-EDIT-VITAL-RANGES THRU 440-EXIT.
044500     PERFORM 460-EDIT-BODY-RANGES THRU 460-EXIT.
044600     PERFORM 480-EDIT-ACTIVITY-RANGES THRU 480-EXIT.
044700 410-EXIT.
044800     EXIT.
044900
045000 420-EDIT-REQUIRED-FIELDS.
045100     MOVE "420-EDIT-REQUIRED-FIELDS" TO PARA-NAME.
045200     MOVE HM-TAB-USER-ID(HM-TAB-IDX) TO WS-SCRATCH-TEXT.
045300     CALL "STRLTH" USING WS-SCRATCH-TEXT, WS-SCRATCH-LENGTH.
045400     IF WS-SCRATCH-LENGTH = ZERO
045500         STRING "Record " DELIMITED BY SIZE
045600                WS-REC-NO DELIMITED BY SIZE
045700                ": userId is required" DELIMITED BY SIZE
045800                INTO WS-SCRATCH-TEXT
045900         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
046000
046100     MOVE HM-TAB-DEVICE-ID(HM-TAB-IDX) TO WS-SCRATCH-TEXT.
046200     CALL "STRLTH" USING WS-SCRATCH-TEXT, WS-SCRATCH-LENGTH.
046300     IF WS-SCRATCH-LENGTH = ZERO
046400         STRING "Record " DELIMITED BY SIZE
046500                WS-REC-NO DELIMITED BY SIZE
046600                ": deviceId is required" DELIMITED BY SIZE
046700                INTO WS-SCRATCH-TEXT
046800         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
046900
047000     IF HM-TAB-TIMESTAMP(HM-TAB-IDX) = ZERO
047100         STRING "Record " DELIMITED BY SIZE
047200                WS-REC-NO DELIMITED BY SIZE
047300                ": invalid timestamp (must be positive)"
047400                               DELIMITED BY SIZE
047500                INTO WS-SCRATCH-TEXT
047600         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
047700
047800     MOVE HM-TAB-RECORD-HASH(HM-TAB-IDX) TO WS-SCRATCH-TEXT.
047900     CALL "STRLTH" USING WS-SCRATCH-TEXT, WS-SCRATCH-LENGTH.
048000     IF WS-SCRATCH-LENGTH = ZERO
048100         STRING "Record " DELIMITED BY SIZE
048200                WS-REC-NO DELIMITED BY SIZE
048300                ": recordHash is required for deduplication"
048400                               DELIMITED BY SIZE
048500                INTO WS-SCRATCH-TEXT
048600         PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
048700 420-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100*    HEART RATE / BLOOD PRESSURE / SPO2 -- VITAL-SIGN READINGS.
049200*    ALL FOUR ARE PLAIN NUMERIC, NOT WHOLE-NUMBER-ONLY, SO A
049300*    "NOT NUMERIC" HIT IS REPORTED AS "MUST BE NUMERIC".
049400******************************************************************
049500 440-EDIT-VITAL-RANGES.
049600     MOVE "440-EDIT-VITAL-RANGES" TO PARA-NAME.
049700     IF HM-TAB-HEARTRATE-IND(HM-TAB-IDX) = "Y"
049800         IF HM-TAB-HEARTRATE(HM-TAB-IDX) NOT NUMERIC
049900             STRING "Record " DELIMITED BY SIZE
050000                    WS-REC-NO DELIMITED BY SIZE
050100                    ": heartRate must be numeric"
050200                               DELIMITED BY SIZE
050300                    INTO WS-SCRATCH-TEXT
050400             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
050500         ELSE
050600             IF HM-TAB-HEARTRATE(HM-TAB-IDX) < 30
050700             OR HM-TAB-HEARTRATE(HM-TAB-IDX) > 220
050800                 STRING "Record " DELIMITED BY SIZE
050900                        WS-REC-NO DELIMITED BY SIZE
051000                        ": heartRate out of range (30-220 bpm)"
051100                               DELIMITED BY SIZE
051200                        INTO WS-SCRATCH-TEXT
051300                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
051400
051500     IF HM-TAB-BP-SYSTOLIC-IND(HM-TAB-IDX) = "Y"
051600         IF HM-TAB-BP-SYSTOLIC(HM-TAB-IDX) NOT NUMERIC
051700             STRING "Record " DELIMITED BY SIZE
051800                    WS-REC-NO DELIMITED BY SIZE
051900                    ": bpSystolic must be numeric"
052000                               DELIMITED BY SIZE
052100                    INTO WS-SCRATCH-TEXT
052200             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
052300         ELSE
052400             IF HM-TAB-BP-SYSTOLIC(HM-TAB-IDX) < 60
052500             OR HM-TAB-BP-SYSTOLIC(HM-TAB-IDX) > 280
052600                 STRING "Record " DELIMITED BY SIZE
052700                        WS-REC-NO DELIMITED BY SIZE
052800                        ": bpSystolic out of range (60-280 mmHg)"
052900                               DELIMITED BY SIZE
053000                        INTO WS-SCRATCH-TEXT
053100                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
053200
053300     IF HM-TAB-BP-DIASTOLIC-IND(HM-TAB-IDX) = "Y"
053400         IF HM-TAB-BP-DIASTOLIC(HM-TAB-IDX) NOT NUMERIC
053500             STRING "Record " DELIMITED BY SIZE
053600                    WS-REC-NO DELIMITED BY SIZE
053700                    ": bpDiastolic must be numeric"
053800                               DELIMITED BY SIZE
053900                    INTO WS-SCRATCH-TEXT
054000             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
054100         ELSE
054200             IF HM-TAB-BP-DIASTOLIC(HM-TAB-IDX) < 30
054300             OR HM-TAB-BP-DIASTOLIC(HM-TAB-IDX) > 150
054400                 STRING "Record " DELIMITED BY SIZE
054500                        WS-REC-NO DELIMITED BY SIZE
054600                        ": bpDiastolic out of range (30-150 mmHg)"
054700                               DELIMITED BY SIZE
054800                        INTO WS-SCRATCH-TEXT
054900                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
055000
055100     IF HM-TAB-SPO2-IND(HM-TAB-IDX) = "Y"
055200         IF HM-TAB-SPO2(HM-TAB-IDX) NOT NUMERIC
055300             STRING "Record " DELIMITED BY SIZE
055400                    WS-REC-NO DELIMITED BY SIZE
055500                    ": spO2 must be numeric" DELIMITED BY SIZE
055600                    INTO WS-SCRATCH-TEXT
055700             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
055800         ELSE
055900             IF HM-TAB-SPO2(HM-TAB-IDX) < 70
056000             OR HM-TAB-SPO2(HM-TAB-IDX) > 100
056100                 STRING "Record " DELIMITED BY SIZE
056200                        WS-REC-NO DELIMITED BY SIZE
056300                        ": spO2 out of range (70-100%)"
056400                               DELIMITED BY SIZE
056500                        INTO WS-SCRATCH-TEXT
056600                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
056700 440-EXIT.
056800     EXIT.
056900
057000******************************************************************
057100*    BODY READINGS -- STEPS/CALORIES/DISTANCE ARE SIMPLE NON-
057200*    NEGATIVE CHECKS; TEMPERATURE AND BLOOD GLUCOSE HAVE A TRUE
057300*    PHYSIOLOGICAL RANGE.
057400******************************************************************
057500 460-EDIT-BODY-RANGES.
057600     MOVE "460-EDIT-BODY-RANGES" TO PARA-NAME.
057700     IF HM-TAB-STEPS-IND(HM-TAB-IDX) = "Y"
057800         IF HM-TAB-STEPS(HM-TAB-IDX) NOT NUMERIC
057900             STRING "Record " DELIMITED BY SIZE
058000                    WS-REC-NO DELIMITED BY SIZE
058100                    ": steps must be integer" DELIMITED BY SIZE
058200                    INTO WS-SCRATCH-TEXT
058300             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
058400         ELSE
058500             IF HM-TAB-STEPS(HM-TAB-IDX) < 0
058600                 STRING "Record " DELIMITED BY SIZE
058700                        WS-REC-NO DELIMITED BY SIZE
058800                        ": steps cannot be negative"
058900                               DELIMITED BY SIZE
059000                        INTO WS-SCRATCH-TEXT
059100                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
059200
059300     IF HM-TAB-CALORIES-IND(HM-TAB-IDX) = "Y"
059400         IF HM-TAB-CALORIES(HM-TAB-IDX) NOT NUMERIC
059500             STRING "Record " DELIMITED BY SIZE
059600                    WS-REC-NO DELIMITED BY SIZE
059700                    ": calories must be numeric" DELIMITED BY SIZE
059800                    INTO WS-SCRATCH-TEXT
059900             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
060000         ELSE
060100             IF HM-TAB-CALORIES(HM-TAB-IDX) < 0
060200                 STRING "Record " DELIMITED BY SIZE
060300                        WS-REC-NO DELIMITED BY SIZE
060400                        ": calories cannot be negative"
060500                               DELIMITED BY SIZE
060600                        INTO WS-SCRATCH-TEXT
060700                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
060800
060900     IF HM-TAB-DISTANCE-IND(HM-TAB-IDX) = "Y"
061000         IF HM-TAB-DISTANCE(HM-TAB-IDX) NOT NUMERIC
061100             STRING "Record " DELIMITED BY SIZE
061200                    WS-REC-NO DELIMITED BY SIZE
061300                    ": distance must be numeric" DELIMITED BY SIZE
061400                    INTO WS-SCRATCH-TEXT
061500             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
061600         ELSE
061700             IF HM-TAB-DISTANCE(HM-TAB-IDX) < 0
061800                 STRING "Record " DELIMITED BY SIZE
061900                        WS-REC-NO DELIMITED BY SIZE
062000                        ": distance cannot be negative"
062100                               DELIMITED BY SIZE
062200                        INTO WS-SCRATCH-TEXT
062300                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
062400
062500     IF HM-TAB-TEMPERATURE-IND(HM-TAB-IDX) = "Y"
062600         IF HM-TAB-TEMPERATURE(HM-TAB-IDX) NOT NUMERIC
062700             STRING "Record " DELIMITED BY SIZE
062800                    WS-REC-NO DELIMITED BY SIZE
062900                    ": temperature must be numeric"
063000                               DELIMITED BY SIZE
063100                    INTO WS-SCRATCH-TEXT
063200             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
063300         ELSE
063400             IF HM-TAB-TEMPERATURE(HM-TAB-IDX) < 35.0
063500             OR HM-TAB-TEMPERATURE(HM-TAB-IDX) > 41.0
063600                 STRING "Record " DELIMITED BY SIZE
063700                        WS-REC-NO DELIMITED BY SIZE
063800                        ": temperature out of range " DELIMITED
063900                               BY SIZE
064000                        "(35.0-41.0" DELIMITED BY SIZE
064100                        X"B0" DELIMITED BY SIZE
064200                        "C)" DELIMITED BY SIZE
064300                        INTO WS-SCRATCH-TEXT
064400                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
064500
064600     IF HM-TAB-BLOOD-GLUCOSE-IND(HM-TAB-IDX) = "Y"
064700         IF HM-TAB-BLOOD-GLUCOSE(HM-TAB-IDX) NOT NUMERIC
064800             STRING "Record " DELIMITED BY SIZE
064900                    WS-REC-NO DELIMITED BY SIZE
065000                    ": bloodGlucose must be numeric"
065100                               DELIMITED BY SIZE
065200                    INTO WS-SCRATCH-TEXT
065300             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
065400         ELSE
065500             IF HM-TAB-BLOOD-GLUCOSE(HM-TAB-IDX) < 50
065600             OR HM-TAB-BLOOD-GLUCOSE(HM-TAB-IDX) > 500
065700                 STRING "Record " DELIMITED BY SIZE
065800                        WS-REC-NO DELIMITED BY SIZE
065900                        ": bloodGlucose out of range (50-500)"
066000                               DELIMITED BY SIZE
066100                        INTO WS-SCRATCH-TEXT
066200                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
066300 460-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700*    SLEEP / STRESS / ACTIVITY READINGS AND THE WORN-FLAG.
066800******************************************************************
066900 480-EDIT-ACTIVITY-RANGES.
067000     MOVE "480-EDIT-ACTIVITY-RANGES" TO PARA-NAME.
067100     IF HM-TAB-TOTAL-SLEEP-IND(HM-TAB-IDX) = "Y"
067200         IF HM-TAB-TOTAL-SLEEP(HM-TAB-IDX) NOT NUMERIC
067300             STRING "Record " DELIMITED BY SIZE
067400                    WS-REC-NO DELIMITED BY SIZE
067500                    ": totalSleep must be integer"
067600                               DELIMITED BY SIZE
067700                    INTO WS-SCRATCH-TEXT
067800             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
067900         ELSE
068000             IF HM-TAB-TOTAL-SLEEP(HM-TAB-IDX) < 0
068100             OR HM-TAB-TOTAL-SLEEP(HM-TAB-IDX) > 1440
068200                 STRING "Record " DELIMITED BY SIZE
068300                        WS-REC-NO DELIMITED BY SIZE
068400                        ": totalSleep out of range " DELIMITED
068500                               BY SIZE
068600                        "(0-1440 minutes)" DELIMITED BY SIZE
068700                        INTO WS-SCRATCH-TEXT
068800                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
068900
069000     IF HM-TAB-DEEP-SLEEP-IND(HM-TAB-IDX) = "Y"
069100         IF HM-TAB-DEEP-SLEEP(HM-TAB-IDX) NOT NUMERIC
069200             STRING "Record " DELIMITED BY SIZE
069300                    WS-REC-NO DELIMITED BY SIZE
069400                    ": deepSleep must be integer"
069500                               DELIMITED BY SIZE
069600                    INTO WS-SCRATCH-TEXT
069700             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
069800         ELSE
069900             IF HM-TAB-DEEP-SLEEP(HM-TAB-IDX) < 0
070000             OR HM-TAB-DEEP-SLEEP(HM-TAB-IDX) > 1440
070100                 STRING "Record " DELIMITED BY SIZE
070200                        WS-REC-NO DELIMITED BY SIZE
070300                        ": deepSleep out of range " DELIMITED
070400                               BY SIZE
070500                        "(0-1440 minutes)" DELIMITED BY SIZE
070600                        INTO WS-SCRATCH-TEXT
070700                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
070800
070900     IF HM-TAB-LIGHT-SLEEP-IND(HM-TAB-IDX) = "Y"
071000         IF HM-TAB-LIGHT-SLEEP(HM-TAB-IDX) NOT NUMERIC
071100             STRING "Record " DELIMITED BY SIZE
071200                    WS-REC-NO DELIMITED BY SIZE
071300                    ": lightSleep must be integer"
071400                               DELIMITED BY SIZE
071500                    INTO WS-SCRATCH-TEXT
071600             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
071700         ELSE
071800             IF HM-TAB-LIGHT-SLEEP(HM-TAB-IDX) < 0
071900             OR HM-TAB-LIGHT-SLEEP(HM-TAB-IDX) > 1440
072000                 STRING "Record " DELIMITED BY SIZE
072100                        WS-REC-NO DELIMITED BY SIZE
072200                        ": lightSleep out of range " DELIMITED
072300                               BY SIZE
072400                        "(0-1440 minutes)" DELIMITED BY SIZE
072500                        INTO WS-SCRATCH-TEXT
072600                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
072700
072800     IF HM-TAB-STRESS-IND(HM-TAB-IDX) = "Y"
072900         IF HM-TAB-STRESS(HM-TAB-IDX) NOT NUMERIC
073000             STRING "Record " DELIMITED BY SIZE
073100                    WS-REC-NO DELIMITED BY SIZE
073200                    ": stress must be integer" DELIMITED BY SIZE
073300                    INTO WS-SCRATCH-TEXT
073400             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
073500         ELSE
073600             IF HM-TAB-STRESS(HM-TAB-IDX) < 0
073700             OR HM-TAB-STRESS(HM-TAB-IDX) > 100
073800                 STRING "Record " DELIMITED BY SIZE
073900                        WS-REC-NO DELIMITED BY SIZE
074000                        ": stress out of range (0-100)"
074100                               DELIMITED BY SIZE
074200                        INTO WS-SCRATCH-TEXT
074300                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
074400
074500     IF HM-TAB-MET-IND(HM-TAB-IDX) = "Y"
074600         IF HM-TAB-MET(HM-TAB-IDX) NOT NUMERIC
074700             STRING "Record " DELIMITED BY SIZE
074800                    WS-REC-NO DELIMITED BY SIZE
074900                    ": met must be numeric" DELIMITED BY SIZE
075000                    INTO WS-SCRATCH-TEXT
075100             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
075200         ELSE
075300             IF HM-TAB-MET(HM-TAB-IDX) < 0.0
075400             OR HM-TAB-MET(HM-TAB-IDX) > 20.0
075500                 STRING "Record " DELIMITED BY SIZE
075600                        WS-REC-NO DELIMITED BY SIZE
075700                        ": met out of range (0.0-20.0)"
075800                               DELIMITED BY SIZE
075900                        INTO WS-SCRATCH-TEXT
076000                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
076100
076200     IF HM-TAB-MAI-IND(HM-TAB-IDX) = "Y"
076300         IF HM-TAB-MAI(HM-TAB-IDX) NOT NUMERIC
076400             STRING "Record " DELIMITED BY SIZE
076500                    WS-REC-NO DELIMITED BY SIZE
076600                    ": mai must be integer" DELIMITED BY SIZE
076700                    INTO WS-SCRATCH-TEXT
076800             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT
076900         ELSE
077000             IF HM-TAB-MAI(HM-TAB-IDX) < 0
077100             OR HM-TAB-MAI(HM-TAB-IDX) > 100
077200                 STRING "Record " DELIMITED BY SIZE
077300                        WS-REC-NO DELIMITED BY SIZE
077400                        ": mai out of range (0-100)"
077500                               DELIMITED BY SIZE
077600                        INTO WS-SCRATCH-TEXT
077700                 PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
077800
077900     IF HM-TAB-IS-WEARING-IND(HM-TAB-IDX) = "Y"
078000         IF HM-TAB-IS-WEARING(HM-TAB-IDX) NOT = "T"
078100         AND HM-TAB-IS-WEARING(HM-TAB-IDX) NOT = "F"
078200             STRING "Record " DELIMITED BY SIZE
078300                    WS-REC-NO DELIMITED BY SIZE
078400                    ": isWearing must be boolean" DELIMITED
078500                               BY SIZE
078600                    INTO WS-SCRATCH-TEXT
078700             PERFORM 600-LOG-VALIDATION-ERROR THRU 600-EXIT.
078800 480-EXIT.
078900     EXIT.
079000
079100 600-LOG-VALIDATION-ERROR.
079200     MOVE "600-LOG-VALIDATION-ERROR" TO PARA-NAME.
079300     ADD +1 TO WS-VALID-ERROR-COUNT.
079400     IF WS-VALID-ERROR-STORED < 10
079500         ADD +1 TO WS-VALID-ERROR-STORED
079600         MOVE WS-SCRATCH-TEXT TO
079700              WS-ERR-MSG-ENTRY(WS-VALID-ERROR-STORED).
079800 600-EXIT.
079900     EXIT.
080000
080100 500-VALIDATION-OUTCOME.
080200     MOVE "500-VALIDATION-OUTCOME" TO PARA-NAME.
080300     IF WS-VALID-ERROR-COUNT = ZERO
080400         PERFORM 700-WRITE-GOOD-BATCH THRU 700-EXIT
080500     ELSE
080600         PERFORM 710-WRITE-REJECT-SUMMARY THRU 710-EXIT.
080700 500-EXIT.
080800     EXIT.
080900
081000 700-WRITE-GOOD-BATCH.
081100     MOVE "700-WRITE-GOOD-BATCH" TO PARA-NAME.
081200     MOVE HM-TABLE-COUNT TO HM-HDR-BATCH-RECORD-COUNT.
081300     WRITE HM-VALID-AREA FROM HM-HEADER-REC.
081400     PERFORM 720-WRITE-ONE-DETAIL THRU 720-EXIT
081500            VARYING HM-TAB-IDX FROM 1 BY 1
081600            UNTIL HM-TAB-IDX > HM-TABLE-COUNT.
081700     MOVE "T" TO HM-TRL-RECORD-TYPE.
081800     MOVE HM-TABLE-COUNT TO HM-TRL-RECORD-COUNT.
081900     MOVE ZERO TO HM-TRL-ERROR-COUNT.
082000     WRITE HM-VALID-AREA FROM HM-TRAILER-REC.
082100     ADD HM-TABLE-COUNT TO HM-RECORDS-WRITTEN.
082200 700-EXIT.
082300     EXIT.
082400
082500 720-WRITE-ONE-DETAIL.
082600     MOVE "D"                 TO HM-DTL-RECORD-TYPE.
082700     MOVE HM-TAB-USER-ID(HM-TAB-IDX)      TO HM-USER-ID.
082800     MOVE HM-TAB-DEVICE-ID(HM-TAB-IDX)     TO HM-DEVICE-ID.
082900     MOVE HM-TAB-TIMESTAMP(HM-TAB-IDX)     TO HM-TIMESTAMP.
083000     MOVE HM-TAB-RECORD-HASH(HM-TAB-IDX)   TO HM-RECORD-HASH.
083100     MOVE HM-TAB-HEARTRATE-IND(HM-TAB-IDX) TO HM-HEARTRATE-IND.
083200     MOVE HM-TAB-HEARTRATE(HM-TAB-IDX)      TO HM-HEARTRATE.
083300     MOVE HM-TAB-BP-SYSTOLIC-IND(HM-TAB-IDX) TO
083400          HM-BP-SYSTOLIC-IND.
083500     MOVE HM-TAB-BP-SYSTOLIC(HM-TAB-IDX)    TO HM-BP-SYSTOLIC.
083600     MOVE HM-TAB-BP-DIASTOLIC-IND(HM-TAB-IDX) TO
083700          HM-BP-DIASTOLIC-IND.
083800     MOVE HM-TAB-BP-DIASTOLIC(HM-TAB-IDX)   TO HM-BP-DIASTOLIC.
083900     MOVE HM-TAB-SPO2-IND(HM-TAB-IDX)        TO HM-SPO2-IND.
084000     MOVE HM-TAB-SPO2(HM-TAB-IDX)            TO HM-SPO2.
084100     MOVE HM-TAB-STEPS-IND(HM-TAB-IDX)        TO HM-STEPS-IND.
084200     MOVE HM-TAB-STEPS(HM-TAB-IDX)            TO HM-STEPS.
084300     MOVE HM-TAB-CALORIES-IND(HM-TAB-IDX)     TO HM-CALORIES-IND.
084400     MOVE HM-TAB-CALORIES(HM-TAB-IDX)         TO HM-CALORIES.
084500     MOVE HM-TAB-DISTANCE-IND(HM-TAB-IDX)     TO HM-DISTANCE-IND.
084600     MOVE HM-TAB-DISTANCE(HM-TAB-IDX)         TO HM-DISTANCE.
084700     MOVE HM-TAB-TEMPERATURE-IND(HM-TAB-IDX)  TO
084800          HM-TEMPERATURE-IND.
084900     MOVE HM-TAB-TEMPERATURE(HM-TAB-IDX)      TO HM-TEMPERATURE.
085000     MOVE HM-TAB-BLOOD-GLUCOSE-IND(HM-TAB-IDX) TO
085100          HM-BLOOD-GLUCOSE-IND.
085200     MOVE HM-TAB-BLOOD-GLUCOSE(HM-TAB-IDX)    TO HM-BLOOD-GLUCOSE.
085300     MOVE HM-TAB-TOTAL-SLEEP-IND(HM-TAB-IDX)  TO
085400          HM-TOTAL-SLEEP-IND.
085500     MOVE HM-TAB-TOTAL-SLEEP(HM-TAB-IDX)      TO HM-TOTAL-SLEEP.
085600     MOVE HM-TAB-DEEP-SLEEP-IND(HM-TAB-IDX)   TO
085700          HM-DEEP-SLEEP-IND.
085800     MOVE HM-TAB-DEEP-SLEEP(HM-TAB-IDX)       TO HM-DEEP-SLEEP.
085900     MOVE HM-TAB-LIGHT-SLEEP-IND(HM-TAB-IDX)  TO
086000          HM-LIGHT-SLEEP-IND.
086100     MOVE HM-TAB-LIGHT-SLEEP(HM-TAB-IDX)       TO HM-LIGHT-SLEEP.
086200     MOVE HM-TAB-STRESS-IND(HM-TAB-IDX)        TO HM-STRESS-IND.
086300     MOVE HM-TAB-STRESS(HM-TAB-IDX)            TO HM-STRESS.
086400     MOVE HM-TAB-MET-IND(HM-TAB-IDX)           TO HM-MET-IND.
086500     MOVE HM-TAB-MET(HM-TAB-IDX)               TO HM-MET.
086600     MOVE HM-TAB-MAI-IND(HM-TAB-IDX)           TO HM-MAI-IND.
086700     MOVE HM-TAB-MAI(HM-TAB-IDX)               TO HM-MAI.
086800     MOVE HM-TAB-IS-WEARING-IND(HM-TAB-IDX)    TO
086900          HM-IS-WEARING-IND.
087000     MOVE HM-TAB-IS-WEARING(HM-TAB-IDX)        TO HM-IS-WEARING.
087100     WRITE HM-VALID-AREA FROM HM-DETAIL-REC.
087200 720-EXIT.
087300     EXIT.
087400
087500 710-WRITE-REJECT-SUMMARY.
087600     MOVE "710-WRITE-REJECT-SUMMARY" TO PARA-NAME.
087700     PERFORM 715-WRITE-ONE-ERR-MSG THRU 715-EXIT
087800            VARYING ROW-SUB FROM 1 BY 1
087900            UNTIL ROW-SUB > WS-VALID-ERROR-STORED.
088000     MOVE "S" TO HM-ERR-TRL-RECORD-TYPE.
088100     MOVE HM-HDR-CORRELATION-ID TO HM-ERR-TRL-CORRELATION-ID.
088200     MOVE WS-VALID-ERROR-COUNT TO HM-ERR-TRL-ERROR-COUNT.
088300     MOVE "REJECTED " TO HM-ERR-TRL-STATUS.
088400     WRITE HM-ERR-MSG-REC FROM HM-ERR-TRAILER-REC.
088500 710-EXIT.
088600     EXIT.
088700
088800 715-WRITE-ONE-ERR-MSG.
088900     MOVE "E" TO HM-ERR-RECORD-TYPE.
089000     MOVE WS-ERR-MSG-ENTRY(ROW-SUB) TO HM-ERR-TEXT.
089100     WRITE HM-ERR-MSG-REC.
089200 715-EXIT.
089300     EXIT.
089400
089500 800-CLOSE-FILES.
089600     MOVE "800-CLOSE-FILES" TO PARA-NAME.
089700     CLOSE HMINPUT, HMVALID-FILE, SYSOUT, HMERR.
089800 800-EXIT.
089900     EXIT.
090000
090100 900-CLEANUP.
090200     MOVE "900-CLEANUP" TO PARA-NAME.
090300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
090400     DISPLAY "** READINGS SEEN **".
090500     DISPLAY HM-RECORDS-SEEN.
090600     DISPLAY "** READINGS WRITTEN TO HMVALID **".
090700     DISPLAY HM-RECORDS-WRITTEN.
090800     DISPLAY "** EDIT ERRORS FOUND **".
090900     DISPLAY WS-VALID-ERROR-COUNT.
091000     DISPLAY "******** NORMAL END OF JOB HMEDIT ********".
091100 900-EXIT.
091200     EXIT.
091300
091400 1000-ABEND-RTN.
091500     MOVE ABEND-REASON TO HM-ERR-TEXT.
091600     DISPLAY "*** ABNORMAL END OF JOB-HMEDIT ***" UPON CONSOLE.
091700     DISPLAY ABEND-REASON.
091800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
091900     MOVE +8 TO RETURN-CODE.
092000     STOP RUN.
