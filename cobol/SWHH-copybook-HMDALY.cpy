000100******************************************************************
000200*    COPYBOOK ........ HMDALY
000300*    DESCRIPTION ..... DAILY WEARABLE-DEVICE READING FILE, ONE
000400*                      RECORD PER SENSOR READING UPLOADED BY A
000500*                      SMART-WATCH DEVICE FOR ONE USER.
000600*
000700*                      THIS IS THE SAME 312-BYTE RECORD AREA READ
000800*                      FROM HMINPUT AND WRITTEN TO HMVALID-FILE.
000900*                      THE FIRST RECORD ON THE FILE IS ALWAYS THE
001000*                      BATCH HEADER (HM-HEADER-REC), THE LAST IS
001100*                      ALWAYS THE BATCH TRAILER (HM-TRAILER-REC);
001200*                      EVERY RECORD IN BETWEEN IS A READING
001300*                      (HM-DETAIL-REC).  HM-RECORD-TYPE AT THE
001400*                      FRONT OF THE AREA TELLS YOU WHICH VIEW TO
001500*                      USE -- THIS IS THE SAME "H/D/T" SWITCH
001600*                      TRICK THE OLD DALYEDIT/DALYUPDT PAIR USED
001700*                      FOR DETAIL-VS-TRAILER, JUST WITH A HEADER
001800*                      RECORD ADDED SO THE UPLOAD'S CORRELATION
001900*                      ID CAN RIDE IN FRONT OF THE READINGS.
002000*
002100*                      INDICATOR BYTES (HM-xxxx-IND) CARRY "Y"
002200*                      WHEN THE FIELD BEHIND THEM WAS SUPPLIED BY
002300*                      THE DEVICE AND "N" WHEN IT WAS OMITTED --
002400*                      THIS SYSTEM'S FLAT-FILE STAND-IN FOR A
002500*                      NULLABLE COLUMN.
002600******************************************************************
002700 01  HM-HEADER-REC.
002800     05  HM-RECORD-TYPE              PIC X(01).
002900         88  HM-HEADER-RECORD        VALUE "H".
003000         88  HM-DETAIL-RECORD        VALUE "D".
003100         88  HM-TRAILER-RECORD       VALUE "T".
003200     05  HM-HDR-CORRELATION-ID       PIC X(64).
003300     05  HM-HDR-BATCH-RECORD-COUNT   PIC 9(05).
003400     05  FILLER                      PIC X(242).
003500
003600 01  HM-DETAIL-REC REDEFINES HM-HEADER-REC.
003700     05  HM-DTL-RECORD-TYPE          PIC X(01).
003800     05  HM-USER-ID                  PIC X(100).
003900     05  HM-DEVICE-ID                PIC X(50).
004000     05  HM-TIMESTAMP                PIC 9(13).
004100     05  HM-RECORD-HASH              PIC X(32).
004200     05  HM-HEARTRATE-IND            PIC X(01).
004300         88  HM-HEARTRATE-PRESENT    VALUE "Y".
004400     05  HM-HEARTRATE                PIC S9(3).
004500     05  HM-BP-SYSTOLIC-IND          PIC X(01).
004600         88  HM-BP-SYSTOLIC-PRESENT  VALUE "Y".
004700     05  HM-BP-SYSTOLIC              PIC S9(3).
004800     05  HM-BP-DIASTOLIC-IND         PIC X(01).
004900         88  HM-BP-DIASTOLIC-PRESENT VALUE "Y".
005000     05  HM-BP-DIASTOLIC             PIC S9(3).
005100     05  HM-SPO2-IND                 PIC X(01).
005200         88  HM-SPO2-PRESENT         VALUE "Y".
005300     05  HM-SPO2                     PIC S9(3).
005400     05  HM-STEPS-IND                PIC X(01).
005500         88  HM-STEPS-PRESENT        VALUE "Y".
005600     05  HM-STEPS                    PIC S9(7).
005700     05  HM-CALORIES-IND             PIC X(01).
005800         88  HM-CALORIES-PRESENT     VALUE "Y".
005900     05  HM-CALORIES                 PIC S9(5).
006000     05  HM-DISTANCE-IND             PIC X(01).
006100         88  HM-DISTANCE-PRESENT     VALUE "Y".
006200     05  HM-DISTANCE                 PIC S9(7).
006300     05  HM-TEMPERATURE-IND          PIC X(01).
006400         88  HM-TEMPERATURE-PRESENT  VALUE "Y".
006500     05  HM-TEMPERATURE              PIC S9(2)V9(1).
006600     05  HM-BLOOD-GLUCOSE-IND        PIC X(01).
006700         88  HM-BLOOD-GLUCOSE-PRESENT VALUE "Y".
006800     05  HM-BLOOD-GLUCOSE            PIC S9(3)V9(1).
006900     05  HM-TOTAL-SLEEP-IND          PIC X(01).
007000         88  HM-TOTAL-SLEEP-PRESENT  VALUE "Y".
007100     05  HM-TOTAL-SLEEP              PIC S9(4).
007200     05  HM-DEEP-SLEEP-IND           PIC X(01).
007300         88  HM-DEEP-SLEEP-PRESENT   VALUE "Y".
007400     05  HM-DEEP-SLEEP               PIC S9(4).
007500     05  HM-LIGHT-SLEEP-IND          PIC X(01).
007600         88  HM-LIGHT-SLEEP-PRESENT  VALUE "Y".
007700     05  HM-LIGHT-SLEEP              PIC S9(4).
007800     05  HM-STRESS-IND               PIC X(01).
007900         88  HM-STRESS-PRESENT       VALUE "Y".
008000     05  HM-STRESS                   PIC S9(3).
008100     05  HM-MET-IND                  PIC X(01).
008200         88  HM-MET-PRESENT          VALUE "Y".
008300     05  HM-MET                      PIC S9(2)V9(1).
008400     05  HM-MAI-IND                  PIC X(01).
008500         88  HM-MAI-PRESENT          VALUE "Y".
008600     05  HM-MAI                      PIC S9(3).
008700     05  HM-IS-WEARING-IND           PIC X(01).
008800         88  HM-IS-WEARING-PRESENT   VALUE "Y".
008900     05  HM-IS-WEARING               PIC X(01).
009000         88  HM-WEARING-TRUE         VALUE "T".
009100         88  HM-WEARING-FALSE        VALUE "F".
009200     05  FILLER                      PIC X(40).
009300
009400 01  HM-TRAILER-REC REDEFINES HM-HEADER-REC.
009500     05  HM-TRL-RECORD-TYPE          PIC X(01).
009600     05  HM-TRL-RECORD-COUNT         PIC 9(05).
009700     05  HM-TRL-ERROR-COUNT          PIC 9(05).
009800     05  FILLER                      PIC X(301).
